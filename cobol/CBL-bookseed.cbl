000100*---------------------------------------------------------------*
000200* PROGRAM NAME:    BOOKSEED
000300* ORIGINAL AUTHOR: R. HUANG
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/11/97 R.HUANG         CREATED FOR CATALOG CONVERSION PROJECT
000900* 08/02/99 R.HUANG         Y2K REVIEW - SEED TABLE HAS NO DATE
001000*                          FIELDS, NO CHANGE REQUIRED
001100* 11/14/03 T.OKAFOR        BR-0091 ADD GENRE TO SEED TABLE,
001200*                          REORDER TO MATCH REVISED BOOKMST
001300* 06/22/09 T.OKAFOR        CR-1180 DISPLAY EMPTY STATUS EVERY RUN
001400*                          AND LOAD CONFIRMATION ONLY WHEN
001500*                          RECORDS WERE ACTUALLY WRITTEN
001600*---------------------------------------------------------------*
001700 IDENTIFICATION DIVISION.
001800 PROGRAM-ID.    BOOKSEED.
001900 AUTHOR.        R. HUANG.
002000 INSTALLATION.  COBOL DEVELOPMENT CENTER.
002100 DATE-WRITTEN.  03/11/97.
002200 DATE-COMPILED.
002300 SECURITY.      NON-CONFIDENTIAL.
002400*---------------------------------------------------------------*
002500 ENVIRONMENT DIVISION.
002600*---------------------------------------------------------------*
002700 CONFIGURATION SECTION.
002800*---------------------------------------------------------------*
002900 SOURCE-COMPUTER. IBM-3081.
003000 OBJECT-COMPUTER. IBM-3081.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM
003300     UPSI-0 IS WS-UPSI-SWITCH.
003400*---------------------------------------------------------------*
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700*    NO FILES OWNED BY THIS PROGRAM - BOOKIO OWNS THE CATALOG.
003800*===============================================================*
003900 DATA DIVISION.
004000*---------------------------------------------------------------*
004100 WORKING-STORAGE SECTION.
004200*---------------------------------------------------------------*
004300 01  WS-SWITCHES-SUBSCRIPTS-MISC.
004400     05  WS-UPSI-SWITCH              PIC X(01) VALUE 'N'.
004500     05  WS-UPSI-SWITCH-NUM REDEFINES WS-UPSI-SWITCH PIC 9.
004600     05  FILLER                      PIC X(03).
004700*---------------------------------------------------------------*
004800 01  WS-STATUS-LINE.
004900     05  WS-STATUS-PREFIX            PIC X(19)
005000                               VALUE 'Is database empty? '.
005100     05  WS-STATUS-VALUE             PIC X(05).
005200     05  FILLER                      PIC X(01).
005300 01  WS-STATUS-LINE-PARTS REDEFINES WS-STATUS-LINE.
005400     05  FILLER                      PIC X(19).
005500     05  WS-STATUS-VALUE-CHAR        PIC X(01) OCCURS 5 TIMES.
005600     05  FILLER                      PIC X(01).
005700*---------------------------------------------------------------*
005800 01  WS-RECORDS-WRITTEN-EDIT         PIC ZZZZ9.
005900*---------------------------------------------------------------*
006000 01  WS-SEED-BOOK-ID-EDIT            PIC 9(09).
006100 01  WS-SEED-BOOK-ID-DISPLAY REDEFINES WS-SEED-BOOK-ID-EDIT.
006200     05  FILLER                      PIC 9(04).
006300     05  WS-SEED-BOOK-ID-LOW-ORDER   PIC 9(05).
006400*---------------------------------------------------------------*
006500     COPY BOOKPRM.
006600*===============================================================*
006700 PROCEDURE DIVISION.
006800*---------------------------------------------------------------*
006900 0000-MAIN-ROUTINE.
007000*---------------------------------------------------------------*
007100     PERFORM 1000-BUILD-SEED-TABLE.
007200     CALL 'BOOKIO' USING BP-SEED-TABLE-SIZE, BP-SEED-TABLE-INDEX,
007300         BP-RECORDS-WRITTEN, BP-CATALOG-STATUS, BP-SEED-TABLE
007400     END-CALL.
007500     PERFORM 2000-DISPLAY-EMPTY-STATUS.
007600     IF BP-RECORDS-WRITTEN > 0
007700         PERFORM 3000-DISPLAY-LOAD-RESULT
007800     END-IF.
007900     IF WS-UPSI-SWITCH = 'Y'
008000         PERFORM 9000-DISPLAY-OPS-TRACE
008100     END-IF.
008200     GOBACK.
008300*---------------------------------------------------------------*
008400 1000-BUILD-SEED-TABLE.
008500*---------------------------------------------------------------*
008600*    THE FIVE STARTER TITLES FOR A NEW, EMPTY CATALOG.  IDS ARE
008700*    ASSIGNED IN LOAD ORDER 1-5 - BOOKIO ONLY WRITES THEM WHEN
008800*    THE CATALOG COMES BACK EMPTY ON THE FIRST READ.              BR-0091
008900*---------------------------------------------------------------*
009000     MOVE 5 TO BP-SEED-TABLE-SIZE.
009100*
009200     MOVE 1                            TO BP-SEED-BOOK-ID (1).
009300     MOVE 'The Great Gatsby'            TO BP-SEED-TITLE   (1).
009400     MOVE 'F. Scott Fitzgerald'         TO BP-SEED-AUTHOR  (1).
009500     MOVE 'Classic'                     TO BP-SEED-GENRE   (1).
009600*
009700     MOVE 2                            TO BP-SEED-BOOK-ID (2).
009800     MOVE 'To Kill a Mockingbird'       TO BP-SEED-TITLE   (2).
009900     MOVE 'Harper Lee'                  TO BP-SEED-AUTHOR  (2).
010000     MOVE 'Fiction'                     TO BP-SEED-GENRE   (2).
010100*
010200     MOVE 3                            TO BP-SEED-BOOK-ID (3).
010300     MOVE '1984'                        TO BP-SEED-TITLE   (3).
010400     MOVE 'George Orwell'               TO BP-SEED-AUTHOR  (3).
010500     MOVE 'Dystopian'                   TO BP-SEED-GENRE   (3).
010600*
010700     MOVE 4                            TO BP-SEED-BOOK-ID (4).
010800     MOVE 'Pride and Prejudice'         TO BP-SEED-TITLE   (4).
010900     MOVE 'Jane Austen'                 TO BP-SEED-AUTHOR  (4).
011000     MOVE 'Romance'                     TO BP-SEED-GENRE   (4).
011100*
011200     MOVE 5                            TO BP-SEED-BOOK-ID (5).
011300     MOVE 'The Catcher in the Rye'      TO BP-SEED-TITLE   (5).
011400     MOVE 'J.D. Salinger'               TO BP-SEED-AUTHOR  (5).
011500     MOVE 'Coming-of-Age'               TO BP-SEED-GENRE   (5).
011600*---------------------------------------------------------------*
011700 2000-DISPLAY-EMPTY-STATUS.
011800*---------------------------------------------------------------*
011900     MOVE 'Is database empty? ' TO WS-STATUS-PREFIX.
012000     IF BP-CATALOG-WAS-EMPTY
012100         MOVE 'True '             TO WS-STATUS-VALUE
012200         DISPLAY WS-STATUS-PREFIX, 'True'
012300     ELSE
012400         MOVE 'False'             TO WS-STATUS-VALUE
012500         DISPLAY WS-STATUS-PREFIX, 'False'
012600     END-IF.
012700*---------------------------------------------------------------*
012800 3000-DISPLAY-LOAD-RESULT.
012900*---------------------------------------------------------------*
013000     MOVE BP-RECORDS-WRITTEN TO WS-RECORDS-WRITTEN-EDIT.
013100     DISPLAY 'Sample books added to the database!'.
013200*---------------------------------------------------------------*
013300 9000-DISPLAY-OPS-TRACE.
013400*---------------------------------------------------------------*
013500*    UPSI-0 ON (SET VIA JCL PARM) TURNS ON THIS LINE FOR AN OPS
013600*    RUN-SHEET TRACE - NOT PART OF THE NORMAL CONSOLE OUTPUT.
013700*---------------------------------------------------------------*
013800     MOVE BP-SEED-BOOK-ID (BP-SEED-TABLE-SIZE)
013900                                  TO WS-SEED-BOOK-ID-EDIT.
014000     DISPLAY 'TRACE - CATALOG EMPTY ' WS-STATUS-VALUE
014100         ' RECORDS WRITTEN ' WS-RECORDS-WRITTEN-EDIT
014200         ' LAST SEED ID '    WS-SEED-BOOK-ID-LOW-ORDER.
