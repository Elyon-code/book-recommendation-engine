000100*------------------------------------------------------------*
000200* BOOKMST  --  BOOK MASTER RECORD LAYOUT (BOOK CATALOG FILE)
000300*
000400* MAINTENENCE LOG
000500* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000600* --------- ------------  ---------------------------------------
000700* 03/11/97 R.HUANG         CREATED FOR CATALOG CONVERSION PROJECT
000800* 08/02/99 R.HUANG         Y2K - NO DATE FIELDS ON THIS RECORD,
000900*                          REVIEWED AND SIGNED OFF, NO CHANGE
001000* 11/14/03 T.OKAFOR        BR-0091 ADD GENRE FIELD
001100*------------------------------------------------------------*
001200 01  BOOK-RECORD.
001300     05  BOOK-ID                             PIC 9(09).
001400     05  BOOK-TITLE                          PIC X(100).
001500     05  BOOK-AUTHOR                         PIC X(100).
001600     05  BOOK-GENRE                          PIC X(50).
