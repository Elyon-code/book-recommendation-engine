000100*------------------------------------------------------------*
000200* BOOKPRM  --  CALL PARAMETERS SHARED BY BOOKSEED AND BOOKIO
000300*
000400* MAINTENENCE LOG
000500* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000600* --------- ------------  ---------------------------------------
000700* 03/11/97 R.HUANG         CREATED FOR CATALOG CONVERSION PROJECT
000800* 11/14/03 T.OKAFOR        BR-0091 ADD GENRE FIELD TO SEED ENTRY
000900* 06/22/09 T.OKAFOR        CR-1180 ADD RECORDS-WRITTEN ACCUMULATOR
001000*------------------------------------------------------------*
001100 01  BP-SEED-TABLE-SIZE     PIC 9(03) USAGE IS COMP.
001200 01  BP-SEED-TABLE-INDEX    PIC 9(03) USAGE IS COMP.
001300 01  BP-RECORDS-WRITTEN     PIC 9(05) USAGE IS COMP.
001400*
001500 01  BP-CATALOG-STATUS      PIC X(01).
001600     88  BP-CATALOG-WAS-EMPTY        VALUE 'Y'.
001700     88  BP-CATALOG-NOT-EMPTY        VALUE 'N'.
001800*
001900 01  BP-SEED-TABLE.
002000 02  BP-SEED-BOOK OCCURS 1 TO 5 TIMES
002100      DEPENDING ON BP-SEED-TABLE-SIZE.
002200     05  BP-SEED-BOOK-ID                     PIC 9(09).
002300     05  BP-SEED-TITLE                       PIC X(100).
002400     05  BP-SEED-AUTHOR                      PIC X(100).
002500     05  BP-SEED-GENRE                       PIC X(50).
002600     05  FILLER                              PIC X(05).
