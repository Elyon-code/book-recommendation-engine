000100*---------------------------------------------------------------*
000200* PROGRAM NAME:    BOOKIO
000300* ORIGINAL AUTHOR: R. HUANG
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/11/97 R.HUANG         CREATED FOR CATALOG CONVERSION PROJECT
000900* 07/19/97 R.HUANG         ADD INVALID-KEY DISPLAY ON WRITE
001000* 08/02/99 R.HUANG         Y2K REVIEW - NO DATE FIELDS IN THIS
001100*                          MODULE, NO CHANGE REQUIRED
001200* 11/14/03 T.OKAFOR        BR-0091 VALIDATE REQUIRED FIELDS ON
001300*                          SEED LOAD, REJECT BLANK TITLE/AUTHOR/
001400*                          GENRE PER DATA QUALITY STANDARDS
001500* 06/22/09 T.OKAFOR        CR-1180 RETURN RECORDS-WRITTEN COUNT
001600*                          AND CATALOG-EMPTY INDICATOR TO CALLER
001700* 02/27/15 M.DELACRUZ      BR-2204 SWITCH FROM INDEXED TO
001800*                          RELATIVE ORGANIZATION - INDEXED NOT
001900*                          SUPPORTED ON THE RECOMMENDATION ENGINE
002000*                          BATCH HOST
002100*---------------------------------------------------------------*
002200 IDENTIFICATION DIVISION.
002300 PROGRAM-ID.    BOOKIO.
002400 AUTHOR.        R. HUANG.
002500 INSTALLATION.  COBOL DEVELOPMENT CENTER.
002600 DATE-WRITTEN.  03/11/97.
002700 DATE-COMPILED.
002800 SECURITY.      NON-CONFIDENTIAL.
002900*---------------------------------------------------------------*
003000 ENVIRONMENT DIVISION.
003100*---------------------------------------------------------------*
003200 CONFIGURATION SECTION.
003300*---------------------------------------------------------------*
003400 SOURCE-COMPUTER. IBM-3081.
003500 OBJECT-COMPUTER. IBM-3081.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM
003800     UPSI-0 IS WS-UPSI-SWITCH.
003900*---------------------------------------------------------------*
004000 INPUT-OUTPUT SECTION.
004100*---------------------------------------------------------------*
004200 FILE-CONTROL.
004300     SELECT BOOK-MASTER-FILE ASSIGN TO BOOKMAST
004400       ORGANIZATION IS RELATIVE
004500       ACCESS MODE  IS DYNAMIC
004600       RELATIVE KEY IS WS-BOOK-RELATIVE-KEY
004700       FILE STATUS  IS WS-BOOK-MASTER-STATUS.
004800*===============================================================*
004900 DATA DIVISION.
005000*---------------------------------------------------------------*
005100 FILE SECTION.
005200*---------------------------------------------------------------*
005300 FD  BOOK-MASTER-FILE
005400      DATA RECORD IS BOOK-RECORD.
005500      COPY BOOKMST.
005600*---------------------------------------------------------------*
005700 WORKING-STORAGE SECTION.
005800*---------------------------------------------------------------*
005900 01  WS-BOOK-MASTER-STATUS           PIC X(02).
006000     88  BOOK-MASTER-OK                      VALUE '00'.
006100     88  BOOK-MASTER-NOT-FOUND                VALUE '35'.
006200 01  WS-FILE-STATUS-NUMERIC REDEFINES WS-BOOK-MASTER-STATUS
006300                              PIC 9(02).
006400*---------------------------------------------------------------*
006500 01  WS-SWITCHES-SUBSCRIPTS-MISC.
006600     05  WS-CATALOG-EMPTY-SW         PIC X(01).
006700         88  CATALOG-IS-EMPTY                VALUE 'Y'.
006800         88  CATALOG-NOT-EMPTY                VALUE 'N'.
006900     05  WS-UPSI-SWITCH              PIC X(01) VALUE 'N'.
007000     05  FILLER                      PIC X(05).
007100*---------------------------------------------------------------*
007200 01  WS-BOOK-RELATIVE-KEY            PIC 9(09) USAGE IS COMP.
007300 01  WS-BOOK-RELATIVE-KEY-EDIT REDEFINES
007400                              WS-BOOK-RELATIVE-KEY.
007500     05  FILLER                      PIC 9(05).
007600     05  WS-BOOK-KEY-LOW-ORDER        PIC 9(04).
007700*---------------------------------------------------------------*
007800 01  WS-BOOK-RECORD-AUDIT-AREA.
007900     05  WS-AUDIT-BOOK-ID            PIC 9(09).
008000     05  WS-AUDIT-BOOK-TITLE         PIC X(100).
008100     05  FILLER                      PIC X(09).
008200 01  WS-BOOK-RECORD-AUDIT-BRIEF REDEFINES
008300                              WS-BOOK-RECORD-AUDIT-AREA.
008400     05  WS-BRIEF-BOOK-ID            PIC 9(09).
008500     05  WS-BRIEF-BOOK-TITLE         PIC X(40).
008600     05  FILLER                      PIC X(69).
008700*---------------------------------------------------------------*
008800 01  ERROR-DISPLAY-LINE.
008900     05  FILLER  PIC X(23) VALUE ' *** ERROR DURING FILE '.
009000     05  DL-ERROR-REASON             PIC X(07) VALUE SPACE.
009100     05  FILLER  PIC X(18) VALUE ' FILE STATUS IS : '.
009200     05  DL-FILE-STATUS              PIC X(02).
009300     05  FILLER  PIC X(05) VALUE ' *** '.
009400*---------------------------------------------------------------*
009500 LINKAGE SECTION.
009600 COPY BOOKPRM.
009700*===============================================================*
009800 PROCEDURE DIVISION USING BP-SEED-TABLE-SIZE, BP-SEED-TABLE-INDEX,
009900     BP-RECORDS-WRITTEN, BP-CATALOG-STATUS, BP-SEED-TABLE.
010000*---------------------------------------------------------------*
010100 0000-MAIN-ROUTINE.
010200*---------------------------------------------------------------*
010300     MOVE 0 TO BP-RECORDS-WRITTEN.
010400     PERFORM 1000-INITIALIZATION.
010500     IF BOOK-MASTER-OK
010600         PERFORM 2000-CHECK-CATALOG-EMPTY
010700         IF CATALOG-IS-EMPTY
010800             PERFORM 2100-LOAD-SEED-RECORDS
010900         END-IF
011000     END-IF.
011100     PERFORM 3000-CLOSE-CATALOG.
011200     GOBACK.
011300*---------------------------------------------------------------*
011400 1000-INITIALIZATION.
011500*---------------------------------------------------------------*
011600*    OPEN THE CATALOG.  IF THE FILE DOES NOT YET EXIST ON THIS
011700*    BATCH HOST, STATUS 35 COMES BACK - CREATE AN EMPTY CATALOG
011800*    AND REOPEN I-O SO THE REST OF THIS MODULE CAN TREAT "NOT
011900*    YET CREATED" AND "CREATED BUT EMPTY" THE SAME WAY.           BR-2204
012000*---------------------------------------------------------------*
012100     OPEN I-O BOOK-MASTER-FILE.
012200     EVALUATE TRUE
012300         WHEN BOOK-MASTER-OK
012400             CONTINUE
012500         WHEN BOOK-MASTER-NOT-FOUND
012600             OPEN OUTPUT BOOK-MASTER-FILE
012700             CLOSE       BOOK-MASTER-FILE
012800             OPEN I-O    BOOK-MASTER-FILE
012900             IF NOT BOOK-MASTER-OK
013000                 MOVE 'OPEN'          TO DL-ERROR-REASON
013100                 PERFORM 9900-INVALID-FILE-STATUS
013200             END-IF
013300         WHEN OTHER
013400             MOVE 'OPEN'              TO DL-ERROR-REASON
013500             PERFORM 9900-INVALID-FILE-STATUS
013600     END-EVALUATE.
013700*---------------------------------------------------------------*
013800 2000-CHECK-CATALOG-EMPTY.
013900*---------------------------------------------------------------*
014000*    FIRST SEQUENTIAL READ TELLS US WHETHER THE CATALOG HOLDS
014100*    ANY RECORDS AT ALL - NO RECORD COMES BACK, THE CATALOG IS
014200*    EMPTY AND THE SEED LOAD BELOW IS ALLOWED TO RUN.
014300*---------------------------------------------------------------*
014400     READ BOOK-MASTER-FILE NEXT RECORD
014500         AT END
014600             SET CATALOG-IS-EMPTY TO TRUE
014700         NOT AT END
014800             SET CATALOG-NOT-EMPTY TO TRUE
014900     END-READ.
015000     IF CATALOG-IS-EMPTY
015100         SET BP-CATALOG-WAS-EMPTY TO TRUE
015200     ELSE
015300         SET BP-CATALOG-NOT-EMPTY TO TRUE
015400     END-IF.
015500*---------------------------------------------------------------*
015600 2100-LOAD-SEED-RECORDS.
015700*---------------------------------------------------------------*
015800     PERFORM 2110-VALIDATE-AND-WRITE-BOOK
015900         VARYING BP-SEED-TABLE-INDEX FROM 1 BY 1
016000         UNTIL BP-SEED-TABLE-INDEX > BP-SEED-TABLE-SIZE.
016100*---------------------------------------------------------------*
016200 2110-VALIDATE-AND-WRITE-BOOK.
016300*---------------------------------------------------------------*
016400     MOVE SPACES TO BOOK-RECORD.
016500     MOVE BP-SEED-BOOK-ID (BP-SEED-TABLE-INDEX)
016600                                  TO BOOK-ID
016700                                     WS-BOOK-RELATIVE-KEY.
016800     MOVE BP-SEED-TITLE  (BP-SEED-TABLE-INDEX)  TO BOOK-TITLE.
016900     MOVE BP-SEED-AUTHOR (BP-SEED-TABLE-INDEX)  TO BOOK-AUTHOR.
017000     MOVE BP-SEED-GENRE  (BP-SEED-TABLE-INDEX)  TO BOOK-GENRE.
017100*                                                                 BR-0091
017200     IF BOOK-TITLE = SPACES OR BOOK-AUTHOR = SPACES
017300             OR BOOK-GENRE = SPACES
017400         DISPLAY 'SEED RECORD REJECTED - REQUIRED FIELD BLANK, '
017500             'BOOK-ID ', BOOK-ID
017600     ELSE
017700         WRITE BOOK-RECORD
017800             INVALID KEY
017900                 MOVE 'WRITE'         TO DL-ERROR-REASON
018000                 PERFORM 9900-INVALID-FILE-STATUS
018100             NOT INVALID KEY
018200                 ADD 1 TO BP-RECORDS-WRITTEN
018300         END-WRITE
018400     END-IF.
018500*---------------------------------------------------------------*
018600 3000-CLOSE-CATALOG.
018700*---------------------------------------------------------------*
018800     CLOSE BOOK-MASTER-FILE.
018900*---------------------------------------------------------------*
019000 9900-INVALID-FILE-STATUS.
019100*---------------------------------------------------------------*
019200     MOVE WS-BOOK-MASTER-STATUS      TO DL-FILE-STATUS.
019300     DISPLAY ERROR-DISPLAY-LINE.
